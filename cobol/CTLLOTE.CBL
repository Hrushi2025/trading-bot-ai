000010 identification division.
000020 program-id. controla-lote.
000030 author. c. ruz.
000040 installation. depto de sistemas - area tesoreria.
000050 date-written. 04/09/1988.
000060 date-compiled.
000070 security. confidencial - uso interno del departamento.
000080* *****************************************************************
000090* programa........: ctllote (controla-lote)
000100* proposito.......: programa de control del lote nocturno de
000110*                    trading.  invoca en secuencia la pasada de
000120*                    indicadores y senales (calculo-senal) y la
000130*                    pasada de simulacion de cartera (simula-
000140*                    lote), y deja constancia por consola del
000150*                    resultado de cada una.  reemplaza al antiguo
000160*                    menu interactivo de opciones: la corrida es
000170*                    por lote, sin operador en pantalla.
000180* *****************************************************************
000190* historia de cambios
000200* fecha      progr.  ot/sol      descripcion
000210* ---------- ------- ----------- --------------------------------
000220* 04/09/1988 c.ruz   ot-0306     version original, adaptada del
000230*                                menu interactivo para correr sin
000240*                                operador en el turno nocturno.
000250* 09/02/1991 j.soto  ot-0469     se agrega el indicador de
000260*                                ejecucion para distinguir una
000270*                                corrida normal de una forzada
000280*                                con valores por defecto.
000290* 11/21/1998 m.paz   ot-0904     revision y2k.  la fecha de
000300*                                sistema se expande a cuatro
000310*                                digitos de ano en fecha-sistema-r.
000320* 06/03/2001 r.lagos ot-1056     se agrega el codigo de retorno
000330*                                de cada pasada al informe final.
000340* 07/09/2004 r.lagos ot-1188     calculo-senal y simula-lote pasan
000350*                                a recibir la fecha de sistema por
000360*                                linkage section; se ajusta el
000370*                                grupo fecha-sistema al formato
000380*                                exacto de tres campos pic 99 que
000390*                                esperan los dos programas.
000400* *****************************************************************
000410 environment division.
000420 configuration section.
000430 special-names.
000440    c01 is top-of-form
000450    class digito-valido is "0" thru "9"
000460    upsi-0 on status is forzar-defaults-on
000470       off status is forzar-defaults-off.
000480 data division.
000490 working-storage section.
000500* *****************************************************************
000510* fecha de sistema de la corrida (ver ot-0904 - y2k, ot-1188)
000520* *****************************************************************
000530 01  fecha-accept.
000540    02  fa-ano                 pic 9(02).
000550    02  fa-mes                 pic 9(02).
000560    02  fa-dia                 pic 9(02).
000570*
000580* grupo pasado por linkage a calculo-senal y simula-lote - debe
000590* coincidir byte a byte con el 01 fecha-sistema de ambos (ot-1188)
000600 01  fecha-sistema.
000610    02  s-ano                 pic 99.
000620    02  s-mes                 pic 99.
000630    02  s-dia                 pic 99.
000640 01  fecha-sistema-r redefines fecha-sistema.
000650    02  fs-ano-mes            pic 9(04).
000660    02  fs-dia-r              pic x(02).
000670 77  fs-ano-completo         pic 9(04) comp value zero.
000680*
000690* *****************************************************************
000700* codigos de retorno de cada pasada del lote
000710* *****************************************************************
000720 77  codigo-retorno-senal   pic 9(02) comp value zero.
000730 77  codigo-retorno-simul   pic 9(02) comp value zero.
000740 01  codigo-retorno.
000750    02  cr-senal                pic x(01).
000760    02  cr-simul                pic x(01).
000770    02  filler                 pic x(02).
000780 01  codigo-retorno-r redefines codigo-retorno.
000790    02  cr-combinado            pic x(02).
000800    02  filler                 pic x(02).
000810*
000820* *****************************************************************
000830* indicador de ejecucion - distingue corrida normal de una
000840* corrida forzada a valores por defecto (ver ot-0469)
000850* *****************************************************************
000860 01  indicador-ejecucion    pic x(08) value 'normal'.
000870 01  indicador-ejecucion-r redefines indicador-ejecucion.
000880    02  ie-tipo                 pic x(06).
000890    02  ie-relleno              pic x(02).
000900 procedure division.
000910* *****************************************************************
000920* parrafo principal - corre las dos pasadas del lote en secuencia
000930* *****************************************************************
000940 0100-inicio.
000950     perform 0200-configurar-fecha thru 0200-exit.
000960     if forzar-defaults-on
000970         move 'forzada' to indicador-ejecucion
000980     end-if.
000990     perform 0300-correr-senales thru 0300-exit.
001000     perform 0400-correr-simulacion thru 0400-exit.
001010     perform 0900-termino thru 0900-exit.
001020     stop run.
001030*
001040 0200-configurar-fecha.
001050     accept fecha-accept from date.
001060     move fa-ano to s-ano.
001070     move fa-mes to s-mes.
001080     move fa-dia to s-dia.
001090     if s-ano < 50
001100         compute fs-ano-completo = 2000 + s-ano
001110     else
001120         compute fs-ano-completo = 1900 + s-ano
001130     end-if.
001140 0200-exit.
001150     exit.
001160*
001170* *****************************************************************
001180* 0300-correr-senales - invoca la pasada 1 (calculo-senal)
001190* *****************************************************************
001200 0300-correr-senales.
001210     display 'ctllote - iniciando pasada de senales'.
001220     call 'calculo-senal' using fecha-sistema.
001230     move '0' to cr-senal.
001240     display 'ctllote - pasada de senales terminada'.
001250 0300-exit.
001260     exit.
001270*
001280* *****************************************************************
001290* 0400-correr-simulacion - invoca la pasada 2 (simula-lote)
001300* *****************************************************************
001310 0400-correr-simulacion.
001320     display 'ctllote - iniciando pasada de simulacion'.
001330     call 'simula-lote' using fecha-sistema.
001340     move '0' to cr-simul.
001350     display 'ctllote - pasada de simulacion terminada'.
001360 0400-exit.
001370     exit.
001380*
001390* *****************************************************************
001400* 0900-termino - informe final de la corrida (ver ot-1056)
001410* *****************************************************************
001420 0900-termino.
001430     display 'ctllote - lote de trading terminado'.
001440     display 'fecha de corrida      ' fecha-sistema.
001450     display 'tipo de corrida       ' indicador-ejecucion.
001460     display 'codigo de retorno     ' cr-combinado.
001470 0900-exit.
001480     exit.
