000010 identification division.
000020 program-id. simula-lote.
000030 author. c. ruz.
000040 installation. depto de sistemas - area tesoreria.
000050 date-written. 04/02/1988.
000060 date-compiled.
000070 security. confidencial - uso interno del departamento.
000080* *****************************************************************
000090* programa........: simulote (simula-lote)
000100* proposito.......: pasada 2 del lote de trading.  lee el archivo
000110*                    de precios en orden cronologico, aplica la
000120*                    estrategia de umbrales sobre el promedio
000130*                    movil y simula una cartera de un solo papel
000140*                    (caja + posicion), dejando una bitacora de
000150*                    operaciones con el valor de cartera de cada
000160*                    registro.  al terminar, informa por consola
000170*                    los totales de la corrida.
000180* llamado por.....: ctllote (fecha-sistema recibida por linkage)
000190* archivos........: precio (entrada), bitacora (salida),
000200*                    sigparm (entrada, opcional - ventana y
000210*                    umbrales de la estrategia).
000220* *****************************************************************
000230* historia de cambios
000240* fecha      progr.  ot/sol      descripcion
000250* ---------- ------- ----------- --------------------------------
000260* 04/02/1988 c.ruz   ot-0302     version original.  ventana de 5
000270*                                periodos, umbrales de compra 2%
000280*                                y de venta 3%.
000290* 02/14/1993 r.lagos ot-0710     se agrega el calculo de valor de
000300*                                cartera (saldo + posicion x
000310*                                precio) en cada registro de la
000320*                                bitacora, a pedido de tesoreria.
000330* 11/21/1998 m.paz   ot-0903     revision y2k.  no se encontraron
000340*                                campos de fecha con siglo a dos
000350*                                digitos; sin cambios de codigo.
000360* 06/03/2001 r.lagos ot-1055     se parametriza la ventana y los
000370*                                umbrales via tarjeta sigparm, en
000380*                                el mismo esquema de calcsenl.
000390* 07/09/2004 r.lagos ot-1188     se agrega linkage section para
000400*                                recibir la fecha de sistema de
000410*                                ctllote (antes no se declaraba).
000420* 08/02/2004 r.lagos ot-1191     el saldo no quedaba redondeado
000430*                                correctamente al comprar o vender
000440*                                un papel; se agrega rounded a las
000450*                                dos actualizaciones (aud. interna).
000460* *****************************************************************
000470 environment division.
000480 configuration section.
000490 special-names.
000500    c01 is top-of-form
000510    class digito-valido is "0" thru "9"
000520    upsi-0 on status is forzar-defaults-on
000530       off status is forzar-defaults-off.
000540 input-output section.
000550 file-control.
000560*
000570    select precio-file assign to "PRECIO"
000580       organization is line sequential.
000590*
000600    select bitacora-file assign to "BITACORA"
000610       organization is line sequential.
000620*
000630    select optional parm-file assign to "SIGPARM"
000640       organization is line sequential.
000650 data division.
000660 file section.
000670 fd  precio-file
000680    label record is standard.
000690 copy prcrec.
000700*
000710 fd  bitacora-file
000720    label record is standard.
000730 copy tlgrec.
000740*
000750 fd  parm-file
000760    label record is standard.
000770 copy parmlote.
000780*
000790 working-storage section.
000800* *****************************************************************
000810* interruptores de control de la pasada
000820* *****************************************************************
000830 01  fin-precios             pic x(01) value 'n'.
000840    88  no-hay-mas-precios       value 's'.
000850*
000860* *****************************************************************
000870* contadores y acumuladores de control (siempre en comp)
000880* *****************************************************************
000890 77  registros-leidos        pic 9(07) comp value zero.
000900 77  compras-ejecutadas      pic 9(07) comp value zero.
000910 77  ventas-ejecutadas       pic 9(07) comp value zero.
000920*
000930* *****************************************************************
000940* parametros de la pasada (cargados desde sigparm o defectos)
000950* *****************************************************************
000960 77  ma-window               pic 9(03) comp value zero.
000970 77  umbral-compra           pic 9(01)v9(04) value zero.
000980 77  umbral-venta            pic 9(01)v9(04) value zero.
000990 77  saldo-inicial           pic s9(09)v99 value zero.
001000*
001010* *****************************************************************
001020* ventana circular para el promedio movil de la estrategia
001030* *****************************************************************
001040 01  tabla-precios.
001050    02  precio-item            pic s9(07)v9(04) comp
001060       occurs 100 times.
001070 77  pos-ventana             pic 9(03) comp value zero.
001080 77  cant-ventana            pic 9(03) comp value zero.
001090 77  suma-ventana            pic s9(09)v9(04) comp value zero.
001100 77  promedio-movil          pic s9(07)v9(04) comp value zero.
001110 77  ma-valida               pic x(01) value 'n'.
001120    88  ma-esta-definida        value 'y'.
001130*
001140* *****************************************************************
001150* limites de la estrategia de umbrales (regla de negocio u3)
001160* *****************************************************************
001170 77  limite-compra           pic s9(07)v9(04) comp value zero.
001180 77  limite-venta            pic s9(07)v9(04) comp value zero.
001190 77  decision                pic x(04) value spaces.
001200    88  decision-compra          value 'BUY '.
001210    88  decision-venta           value 'SELL'.
001220    88  decision-retener         value 'HOLD'.
001230*
001240* *****************************************************************
001250* cartera simulada - un solo papel (caja + posicion)
001260* *****************************************************************
001270 77  saldo                   pic s9(09)v99 value zero.
001280 77  posicion                pic s9(05) comp value zero.
001290 77  valor-cartera           pic s9(09)v99 value zero.
001300 77  cantidad-operada        pic 9(04) comp value zero.
001310 77  motivo                  pic x(60) value spaces.
001320 linkage section.
001330* *****************************************************************
001340* fecha de sistema recibida de ctllote (ver ot-1188)
001350* *****************************************************************
001360 01  fecha-sistema.
001370    02  s-ano                 pic 99.
001380    02  s-mes                 pic 99.
001390    02  s-dia                 pic 99.
001400 procedure division using fecha-sistema.
001410* *****************************************************************
001420* parrafo principal - controla la pasada completa
001430* *****************************************************************
001440 0100-inicio.
001450     perform 0200-abrir-archivos thru 0200-exit.
001460     perform 0300-cargar-parametros thru 0300-exit.
001470     perform 0400-leer-precio thru 0400-exit.
001480     perform 0450-tratar-registro thru 0450-exit
001490         until no-hay-mas-precios.
001500     perform 0900-termino thru 0900-exit.
001510     goback.
001520*
001530 0200-abrir-archivos.
001540     open input precio-file.
001550     open output bitacora-file.
001560     open input parm-file.
001570 0200-exit.
001580     exit.
001590*
001600* *****************************************************************
001610* carga de parametros - valores por defecto si sigparm no
001620* existe o si viene vacio (ver ot-1055).
001630* *****************************************************************
001640 0300-cargar-parametros.
001650     move 005 to ma-window.
001660     move 0.0200 to umbral-compra.
001670     move 0.0300 to umbral-venta.
001680     move 10000.00 to saldo-inicial.
001690     if forzar-defaults-on
001700         go to 0300-exit
001710     end-if.
001720     read parm-file
001730         at end
001740             go to 0300-exit
001750     end-read.
001760     if parm-ma-window > zeros
001770         move parm-ma-window to ma-window
001780     end-if.
001790     if parm-buy-threshold > zeros
001800         move parm-buy-threshold to umbral-compra
001810     end-if.
001820     if parm-sell-threshold > zeros
001830         move parm-sell-threshold to umbral-venta
001840     end-if.
001850     if parm-initial-balance > zeros
001860         move parm-initial-balance to saldo-inicial
001870     end-if.
001880 0300-exit.
001890     exit.
001900*
001910* *****************************************************************
001920* lectura secuencial del archivo de precios (orden cronologico
001930* supuesto por el llamador - ver spec de archivos).  al leer el
001940* primer registro se inicializa la cartera con el saldo inicial.
001950* *****************************************************************
001960 0400-leer-precio.
001970     read precio-file
001980         at end
001990             move 's' to fin-precios
002000             go to 0400-exit
002010     end-read.
002020     add 1 to registros-leidos.
002030     if registros-leidos = 1
002040         move saldo-inicial to saldo
002050         move zeros to posicion
002060     end-if.
002070 0400-exit.
002080     exit.
002090*
002100 0450-tratar-registro.
002110     perform 0500-calcular-promedio thru 0500-exit.
002120     perform 0600-evaluar-estrategia thru 0600-exit.
002130     perform 0700-ejecutar-compra thru 0700-exit.
002140     perform 0750-ejecutar-venta thru 0750-exit.
002150     perform 0800-escribir-bitacora thru 0800-exit.
002160     perform 0400-leer-precio thru 0400-exit.
002170 0450-exit.
002180     exit.
002190*
002200* *****************************************************************
002210* 0500-calcular-promedio - ventana circular del promedio movil
002220* de la estrategia.  indefinido mientras no se hayan leido
002230* ma-window registros.
002240* *****************************************************************
002250 0500-calcular-promedio.
002260     add 1 to pos-ventana.
002270     if pos-ventana > ma-window
002280         move 1 to pos-ventana
002290     end-if.
002300     if cant-ventana < ma-window
002310         add 1 to cant-ventana
002320     else
002330         subtract precio-item (pos-ventana) from suma-ventana
002340     end-if.
002350     move prc-price to precio-item (pos-ventana).
002360     add prc-price to suma-ventana.
002370     if cant-ventana < ma-window
002380         move 'n' to ma-valida
002390         move zeros to promedio-movil
002400     else
002410         compute promedio-movil rounded =
002420             suma-ventana / ma-window
002430         move 'y' to ma-valida
002440     end-if.
002450 0500-exit.
002460     exit.
002470*
002480* *****************************************************************
002490* 0600-evaluar-estrategia - estrategia de umbrales sobre el
002500* promedio movil (regla de negocio u3).  si el promedio aun no
002510* esta definido, la decision es retener por falta de datos.
002520* *****************************************************************
002530 0600-evaluar-estrategia.
002540     move spaces to motivo.
002550     if not ma-esta-definida
002560         move 'HOLD' to decision
002570         move 'Insufficient data for moving average' to motivo
002580         go to 0600-exit
002590     end-if.
002600     compute limite-compra rounded =
002610         promedio-movil * (1 - umbral-compra).
002620     compute limite-venta rounded =
002630         promedio-movil * (1 + umbral-venta).
002640     if prc-price < limite-compra
002650         move 'BUY ' to decision
002660     else
002670         if prc-price > limite-venta
002680             move 'SELL' to decision
002690         else
002700             move 'HOLD' to decision
002710         end-if
002720     end-if.
002730 0600-exit.
002740     exit.
002750*
002760* *****************************************************************
002770* 0700-ejecutar-compra - guarda de ejecucion de compra (regla
002780* de negocio u4).  solo se ejecuta con posicion en cero y caja
002790* suficiente; una sola accion por registro, cantidad fija de 1.
002800* *****************************************************************
002810 0700-ejecutar-compra.
002820     move zeros to cantidad-operada.
002830     if not decision-compra
002840         go to 0700-exit
002850     end-if.
002860     if posicion = zeros and saldo >= prc-price
002870         subtract prc-price from saldo rounded
002880         add 1 to posicion
002890         move 1 to cantidad-operada
002900         add 1 to compras-ejecutadas
002910     else
002920         move 'HOLD' to decision
002930         move 'BUY recommended, but cannot execute' to motivo
002940     end-if.
002950 0700-exit.
002960     exit.
002970*
002980* *****************************************************************
002990* 0750-ejecutar-venta - guarda de ejecucion de venta (regla de
003000* negocio u4).  solo se ejecuta con posicion mayor o igual a 1.
003010* *****************************************************************
003020 0750-ejecutar-venta.
003030     if not decision-venta
003040         go to 0750-exit
003050     end-if.
003060     if posicion >= 1
003070         add prc-price to saldo rounded
003080         subtract 1 from posicion
003090         move 1 to cantidad-operada
003100         add 1 to ventas-ejecutadas
003110     else
003120         move 'HOLD' to decision
003130         move 'SELL recommended, but cannot execute' to motivo
003140     end-if.
003150 0750-exit.
003160     exit.
003170*
003180* *****************************************************************
003190* 0800-escribir-bitacora - calcula el valor de cartera (ot-0710)
003200* y graba un registro de bitacora por cada precio procesado.
003210* *****************************************************************
003220 0800-escribir-bitacora.
003230     compute valor-cartera rounded =
003240         saldo + (posicion * prc-price).
003250     move prc-timestamp        to log-timestamp.
003260     move 'demo_user'          to log-user-id.
003270     move 'AAPL'               to log-symbol.
003280     move decision             to log-side.
003290     move cantidad-operada     to log-quantity.
003300     move 'simple'             to log-strategy.
003310     move motivo               to log-reason.
003320     move saldo                to log-balance.
003330     move posicion             to log-position.
003340     move valor-cartera        to log-portfolio-value.
003350     write reg-bitacora.
003360 0800-exit.
003370     exit.
003380*
003390* *****************************************************************
003400* 0900-termino - cierre de archivos e informe de totales a
003410* consola (seccion reports de la especificacion)
003420* *****************************************************************
003430 0900-termino.
003440     close precio-file.
003450     close bitacora-file.
003460     close parm-file.
003470     display 'records processed     ' registros-leidos.
003480     display 'buys executed         ' compras-ejecutadas.
003490     display 'sells executed        ' ventas-ejecutadas.
003500     display 'final balance         ' saldo.
003510     display 'final position        ' posicion.
003520     display 'final portfolio value ' valor-cartera.
003530 0900-exit.
003540     exit.
