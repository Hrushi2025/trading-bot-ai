000010* *****************************************************************
000020* copy member.....: prcrec
000030* descripcion.....: layout del registro de precio leido por el
000040*                    simulador de cartera (simulote).  un registro
000050*                    por linea del archivo precio, en orden
000060*                    cronologico.
000070* usado por.......: simulote
000080* *****************************************************************
000090* historia de cambios
000100* fecha      progr.  ot/sol      descripcion
000110* ---------- ------- ----------- --------------------------------
000120* 04/02/1988 c.ruz   ot-0302     version original del layout.
000130* 09/02/1991 j.soto  ot-0468     se agrega redefines de fecha para
000140*                                los reportes de control.
000150* 11/21/1998 m.paz   ot-0902     revision y2k - el campo de fecha
000160*                                se mantiene alfanumerico aaaa-mm-dd,
000170*                                sin cambios de ancho requeridos.
000180* *****************************************************************
000190 01  reg-precio.
000200    02  prc-timestamp           pic x(10).
000210    02  prc-timestamp-r redefines prc-timestamp.
000220       03  prc-ts-ano             pic x(04).
000230       03  filler                 pic x(01).
000240       03  prc-ts-mes             pic x(02).
000250       03  filler                 pic x(01).
000260       03  prc-ts-dia             pic x(02).
000270    02  prc-price               pic s9(07)v9(04).
000280    02  prc-price-r redefines prc-price pic s9(11).
000290    02  filler                 pic x(20).
