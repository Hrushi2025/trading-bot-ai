000010* *****************************************************************
000020* copy member.....: mktrec
000030* descripcion.....: layout del registro de mercado (precio diario
000040*                    de cierre) leido por el motor de indicadores
000050*                    y senales (calcsenl).  un registro por linea
000060*                    del archivo mercado, en orden cronologico.
000070* usado por.......: calcsenl
000080* *****************************************************************
000090* historia de cambios
000100* fecha      progr.  ot/sol      descripcion
000110* ---------- ------- ----------- --------------------------------
000120* 03/14/1988 c.ruz   ot-0301     version original del layout.
000130* 09/02/1991 j.soto  ot-0468     se agrega redefines de fecha para
000140*                                los reportes de control.
000150* 11/21/1998 m.paz   ot-0902     revision y2k - el campo de fecha
000160*                                se mantiene alfanumerico aaaa-mm-dd,
000170*                                sin cambios de ancho requeridos.
000180* *****************************************************************
000190 01  reg-mercado.
000200    02  mkt-trade-date          pic x(10).
000210    02  mkt-trade-date-r redefines mkt-trade-date.
000220       03  mkt-td-ano             pic x(04).
000230       03  filler                 pic x(01).
000240       03  mkt-td-mes             pic x(02).
000250       03  filler                 pic x(01).
000260       03  mkt-td-dia             pic x(02).
000270    02  mkt-close               pic s9(07)v9(04).
000280    02  mkt-close-r redefines mkt-close pic s9(11).
000290    02  filler                 pic x(20).
