000010* *****************************************************************
000020* copy member.....: parmlote
000030* descripcion.....: tarjeta de parametros del lote de trading.
000040*                    layout compartido por calcsenl y simulote;
000050*                    cada programa usa solo los campos que le
000060*                    corresponden y deja los demas en ceros.  si
000070*                    el archivo de parametros no existe o viene
000080*                    vacio, el programa aplica sus propios valores
000090*                    por defecto (ver parrafo 0300-cargar-parametros
000100*                    de cada programa).
000110* usado por.......: calcsenl, simulote
000120* *****************************************************************
000130* historia de cambios
000140* fecha      progr.  ot/sol      descripcion
000150* ---------- ------- ----------- --------------------------------
000160* 04/09/1988 c.ruz   ot-0305     version original - ventanas y
000170*                                umbrales de la estrategia.
000180* 02/14/1993 r.lagos ot-0611     se agrega saldo inicial para no
000190*                                depender del valor quemado en
000200*                                simulote.
000210* *****************************************************************
000220 01  reg-parametros-lote.
000230    02  parm-sma-window         pic 9(03).
000240    02  parm-rsi-window         pic 9(03).
000250    02  parm-ma-window          pic 9(03).
000260    02  parm-oversold           pic 9(03)v9(02).
000270    02  parm-overbought         pic 9(03)v9(02).
000280    02  parm-buy-threshold      pic 9(01)v9(04).
000290    02  parm-sell-threshold     pic 9(01)v9(04).
000300    02  parm-initial-balance    pic 9(09)v99.
000310    02  parm-initial-balance-r redefines parm-initial-balance
000320       pic 9(11).
000330    02  filler                 pic x(30).
