000010* *****************************************************************
000020* copy member.....: tlgrec
000030* descripcion.....: layout del registro de bitacora de operaciones
000040*                    escrito por el simulador (simulote).  un
000050*                    registro por cada registro de precio procesado,
000060*                    con el saldo y la posicion resultantes.
000070* usado por.......: simulote
000080* *****************************************************************
000090* historia de cambios
000100* fecha      progr.  ot/sol      descripcion
000110* ---------- ------- ----------- --------------------------------
000120* 04/02/1988 c.ruz   ot-0302     version original del layout.
000130* 02/14/1993 r.lagos ot-0611     se agrega valor de cartera al
000140*                                final de cada linea de bitacora,
000150*                                a pedido de contabilidad.
000160* 11/21/1998 m.paz   ot-0902     revision y2k - sin cambios, el
000170*                                timestamp ya es alfanumerico.
000180* *****************************************************************
000190 01  reg-bitacora.
000200    02  log-timestamp           pic x(10).
000210    02  log-user-id             pic x(10).
000220    02  log-symbol              pic x(08).
000230    02  log-side                pic x(04).
000240       88  log-es-compra          value 'BUY '.
000250       88  log-es-venta           value 'SELL'.
000260       88  log-es-retener         value 'HOLD'.
000270    02  log-quantity            pic 9(04).
000280    02  log-quantity-r redefines log-quantity pic x(04).
000290    02  log-strategy            pic x(10).
000300    02  log-reason              pic x(60).
000310    02  log-balance             pic s9(09)v99.
000320    02  log-position            pic s9(05).
000330    02  log-position-r redefines log-position pic x(05).
000340    02  log-portfolio-value     pic s9(09)v99.
000350    02  filler                 pic x(10).
