000010 identification division.
000020 program-id. calculo-senal.
000030 author. c. ruz.
000040 installation. depto de sistemas - area tesoreria.
000050 date-written. 03/14/1988.
000060 date-compiled.
000070 security. confidencial - uso interno del departamento.
000080* *****************************************************************
000090* programa........: calcsenl (calculo-senal)
000100* proposito.......: pasada 1 del lote de trading.  lee el archivo
000110*                    de mercado en orden cronologico, calcula el
000120*                    promedio movil simple (sma) y el indice de
000130*                    fuerza relativa (rsi) de cada registro, y
000140*                    aplica las reglas de compra/venta/retencion
000150*                    para dejar una senal por registro en el
000160*                    archivo de salida.  al terminar, informa por
000170*                    consola los totales de registros y senales.
000180* llamado por.....: ctllote (fecha-sistema recibida por linkage)
000190* archivos........: mercado (entrada), senal (salida),
000200*                    sigparm (entrada, opcional - ventanas y
000210*                    umbrales de la pasada).
000220* *****************************************************************
000230* historia de cambios
000240* fecha      progr.  ot/sol      descripcion
000250* ---------- ------- ----------- --------------------------------
000260* 03/14/1988 c.ruz   ot-0301     version original.  sma a 20
000270*                                periodos, rsi a 14 periodos.
000280* 07/22/1989 c.ruz   ot-0344     se corrige el sesgo del primer
000290*                                registro en el suavizado de rsi
000300*                                (delta se forzaba a 1, no a 0).
000310* 09/02/1991 j.soto  ot-0468     se parametrizan las ventanas y
000320*                                los umbrales de sobrecompra y
000330*                                sobreventa via tarjeta sigparm.
000340* 11/21/1998 m.paz   ot-0902     revision y2k.  no se encontraron
000350*                                campos de fecha con siglo a dos
000360*                                digitos; sin cambios de codigo.
000370* 04/18/2003 r.lagos ot-1140     se amplia la tabla de ventana a
000380*                                100 periodos para admitir smas
000390*                                largos pedidos por analisis.
000400* 07/09/2004 r.lagos ot-1188     se agrega linkage section para
000410*                                recibir la fecha de sistema de
000420*                                ctllote (antes no se declaraba).
000430* *****************************************************************
000440 environment division.
000450 configuration section.
000460 special-names.
000470    c01 is top-of-form
000480    class digito-valido is "0" thru "9"
000490    upsi-0 on status is forzar-defaults-on
000500       off status is forzar-defaults-off.
000510 input-output section.
000520 file-control.
000530*
000540    select mercado-file assign to "MERCADO"
000550       organization is line sequential.
000560*
000570    select senal-file assign to "SENAL"
000580       organization is line sequential.
000590*
000600    select optional parm-file assign to "SIGPARM"
000610       organization is line sequential.
000620 data division.
000630 file section.
000640 fd  mercado-file
000650    label record is standard.
000660 copy mktrec.
000670*
000680 fd  senal-file
000690    label record is standard.
000700 copy sigrec.
000710*
000720 fd  parm-file
000730    label record is standard.
000740 copy parmlote.
000750*
000760 working-storage section.
000770* *****************************************************************
000780* interruptores de control de la pasada
000790* *****************************************************************
000800 01  fin-mercado             pic x(01) value 'n'.
000810    88  no-hay-mas-mercado       value 's'.
000820*
000830* *****************************************************************
000840* contadores y acumuladores de control (siempre en comp)
000850* *****************************************************************
000860 77  registros-leidos        pic 9(07) comp value zero.
000870 77  senales-compra          pic 9(07) comp value zero.
000880 77  senales-venta           pic 9(07) comp value zero.
000890 77  senales-retener         pic 9(07) comp value zero.
000900*
000910* *****************************************************************
000920* parametros de la pasada (cargados desde sigparm o defectos)
000930* *****************************************************************
000940 77  sma-window              pic 9(03) comp value zero.
000950 77  rsi-window              pic 9(03) comp value zero.
000960 77  sobreventa              pic 9(03)v9(02) value zero.
000970 77  sobrecompra             pic 9(03)v9(02) value zero.
000980*
000990* *****************************************************************
001000* ventana circular para el promedio movil simple (sma).  la
001010* tabla admite ventanas de hasta 100 periodos (ver ot-1140).
001020* *****************************************************************
001030 01  tabla-cierres.
001040    02  cierre-item             pic s9(07)v9(04) comp
001050       occurs 100 times.
001060 77  pos-ventana             pic 9(03) comp value zero.
001070 77  cant-ventana            pic 9(03) comp value zero.
001080 77  suma-ventana            pic s9(09)v9(04) comp value zero.
001090*
001100* *****************************************************************
001110* acumuladores del suavizado exponencial del rsi (wilder)
001120* *****************************************************************
001130 77  cierre-anterior         pic s9(07)v9(04) comp value zero.
001140 77  delta                   pic s9(07)v9(04) comp value zero.
001150 77  ganancia                pic s9(07)v9(04) comp value zero.
001160 77  perdida                 pic s9(07)v9(04) comp value zero.
001170 77  prom-ganancia           pic s9(07)v9(04) comp value zero.
001180 77  prom-perdida            pic s9(07)v9(04) comp value zero.
001190 77  indice-rs               pic s9(07)v9(04) comp value zero.
001200 linkage section.
001210* *****************************************************************
001220* fecha de sistema recibida de ctllote (ver ot-1188)
001230* *****************************************************************
001240 01  fecha-sistema.
001250    02  s-ano                 pic 99.
001260    02  s-mes                 pic 99.
001270    02  s-dia                 pic 99.
001280 procedure division using fecha-sistema.
001290* *****************************************************************
001300* parrafo principal - controla la pasada completa
001310* *****************************************************************
001320 0100-inicio.
001330     perform 0200-abrir-archivos thru 0200-exit.
001340     perform 0300-cargar-parametros thru 0300-exit.
001350     perform 0400-leer-mercado thru 0400-exit.
001360     perform 0450-tratar-registro thru 0450-exit
001370         until no-hay-mas-mercado.
001380     perform 0900-termino thru 0900-exit.
001390     goback.
001400*
001410 0200-abrir-archivos.
001420     open input mercado-file.
001430     open output senal-file.
001440     open input parm-file.
001450 0200-exit.
001460     exit.
001470*
001480* *****************************************************************
001490* carga de parametros - valores por defecto si sigparm no
001500* existe o si viene vacio (ver ot-0468).  el switch upsi-0,
001510* cuando encendido en el jcl/proc de arranque, fuerza los
001520* defectos aunque sigparm venga con datos (usado en pruebas).
001530* *****************************************************************
001540 0300-cargar-parametros.
001550     move 020 to sma-window.
001560     move 014 to rsi-window.
001570     move 30.00 to sobreventa.
001580     move 70.00 to sobrecompra.
001590     if forzar-defaults-on
001600         go to 0300-exit
001610     end-if.
001620     read parm-file
001630         at end
001640             go to 0300-exit
001650     end-read.
001660     if parm-sma-window > zeros
001670         move parm-sma-window to sma-window
001680     end-if.
001690     if parm-rsi-window > zeros
001700         move parm-rsi-window to rsi-window
001710     end-if.
001720     if parm-oversold > zeros
001730         move parm-oversold to sobreventa
001740     end-if.
001750     if parm-overbought > zeros
001760         move parm-overbought to sobrecompra
001770     end-if.
001780 0300-exit.
001790     exit.
001800*
001810* *****************************************************************
001820* lectura secuencial del archivo de mercado (orden cronologico
001830* supuesto por el llamador - ver spec de archivos)
001840* *****************************************************************
001850 0400-leer-mercado.
001860     read mercado-file
001870         at end
001880             move 's' to fin-mercado
001890             go to 0400-exit
001900     end-read.
001910     add 1 to registros-leidos.
001920 0400-exit.
001930     exit.
001940*
001950 0450-tratar-registro.
001960     move mkt-trade-date to sig-trade-date.
001970     move mkt-close      to sig-close.
001980     perform 0500-calcular-sma thru 0500-exit.
001990     perform 0600-calcular-rsi thru 0600-exit.
002000     perform 0700-evaluar-senal thru 0700-exit.
002010     perform 0800-escribir-senal thru 0800-exit.
002020     perform 0400-leer-mercado thru 0400-exit.
002030 0450-exit.
002040     exit.
002050*
002060* *****************************************************************
002070* 0500-calcular-sma - ventana circular del promedio movil
002080* simple.  indefinido mientras no se hayan leido sma-window
002090* registros (regla de negocio u1).
002100* *****************************************************************
002110 0500-calcular-sma.
002120     add 1 to pos-ventana.
002130     if pos-ventana > sma-window
002140         move 1 to pos-ventana
002150     end-if.
002160     if cant-ventana < sma-window
002170         add 1 to cant-ventana
002180     else
002190         subtract cierre-item (pos-ventana) from suma-ventana
002200     end-if.
002210     move mkt-close to cierre-item (pos-ventana).
002220     add mkt-close to suma-ventana.
002230     if cant-ventana < sma-window
002240         move 'N' to sig-sma-valid
002250         move zeros to sig-sma
002260     else
002270         compute sig-sma rounded = suma-ventana / sma-window
002280         move 'Y' to sig-sma-valid
002290     end-if.
002300 0500-exit.
002310     exit.
002320*
002330* *****************************************************************
002340* 0600-calcular-rsi - suavizado exponencial de wilder con
002350* alfa = 1 / rsi-window.  el primer registro no tiene cierre
002360* anterior, por lo que delta se fuerza a cero (ot-0344).  los
002370* primeros rsi-window registros quedan marcados indefinidos
002380* aunque el promedio ya exista (regla de negocio u1).
002390* *****************************************************************
002400 0600-calcular-rsi.
002410     if registros-leidos = 1
002420         move zeros to delta
002430     else
002440         compute delta = mkt-close - cierre-anterior
002450     end-if.
002460     if delta > zeros
002470         move delta to ganancia
002480         move zeros to perdida
002490     else
002500         move zeros to ganancia
002510         compute perdida = zeros - delta
002520     end-if.
002530     compute prom-ganancia rounded =
002540         (ganancia / rsi-window) +
002550         (prom-ganancia * (rsi-window - 1) / rsi-window).
002560     compute prom-perdida rounded =
002570         (perdida / rsi-window) +
002580         (prom-perdida * (rsi-window - 1) / rsi-window).
002590     if prom-perdida = zeros
002600         move 100 to sig-rsi
002610     else
002620         compute indice-rs rounded = prom-ganancia / prom-perdida
002630         compute sig-rsi rounded = 100 - (100 / (1 + indice-rs))
002640     end-if.
002650     if registros-leidos > rsi-window
002660         move 'Y' to sig-rsi-valid
002670     else
002680         move 'N' to sig-rsi-valid
002690         move zeros to sig-rsi
002700     end-if.
002710     move mkt-close to cierre-anterior.
002720 0600-exit.
002730     exit.
002740*
002750* *****************************************************************
002760* 0700-evaluar-senal - reglas de compra/venta (regla de
002770* negocio u2).  solo se evalua cuando sma y rsi estan definidos;
002780* en caso contrario la senal es retener.  las senales repetidas
002790* no se suprimen.
002800* *****************************************************************
002810 0700-evaluar-senal.
002820     if sig-sma-definida and sig-rsi-definida
002830         if sig-close > sig-sma and sig-rsi < sobreventa
002840             move 1 to sig-signal
002850         else
002860             if sig-close < sig-sma and sig-rsi > sobrecompra
002870                 move -1 to sig-signal
002880             else
002890                 move 0 to sig-signal
002900             end-if
002910         end-if
002920     else
002930         move 0 to sig-signal
002940     end-if.
002950     if sig-es-compra
002960         add 1 to senales-compra
002970     else
002980         if sig-es-venta
002990             add 1 to senales-venta
003000         else
003010             add 1 to senales-retener
003020         end-if
003030     end-if.
003040 0700-exit.
003050     exit.
003060*
003070 0800-escribir-senal.
003080     write reg-senal.
003090 0800-exit.
003100     exit.
003110*
003120* *****************************************************************
003130* 0900-termino - cierre de archivos e informe de totales a
003140* consola (seccion reports de la especificacion)
003150* *****************************************************************
003160 0900-termino.
003170     close mercado-file.
003180     close senal-file.
003190     close parm-file.
003200     display 'records read    ' registros-leidos.
003210     display 'buy signals     ' senales-compra.
003220     display 'sell signals    ' senales-venta.
003230     display 'hold signals    ' senales-retener.
003240 0900-exit.
003250     exit.
