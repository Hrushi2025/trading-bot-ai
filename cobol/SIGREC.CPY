000010* *****************************************************************
000020* copy member.....: sigrec
000030* descripcion.....: layout del registro de salida del motor de
000040*                    indicadores y senales (calcsenl).  un registro
000050*                    por cada registro de mercado leido: el cierre,
000060*                    el promedio movil, el rsi y la senal resultante.
000070* usado por.......: calcsenl
000080* *****************************************************************
000090* historia de cambios
000100* fecha      progr.  ot/sol      descripcion
000110* ---------- ------- ----------- --------------------------------
000120* 03/14/1988 c.ruz   ot-0301     version original del layout.
000130* 06/30/1990 c.ruz   ot-0399     se agregan los indicadores de
000140*                                validez (sma-valid / rsi-valid)
000150*                                solicitados por control de riesgo.
000160* 11/21/1998 m.paz   ot-0902     revision y2k - sin cambios, la
000170*                                fecha ya es alfanumerica aaaa-mm-dd.
000180* *****************************************************************
000190 01  reg-senal.
000200    02  sig-trade-date          pic x(10).
000210    02  sig-trade-date-r redefines sig-trade-date.
000220       03  sig-td-ano             pic x(04).
000230       03  filler                 pic x(01).
000240       03  sig-td-mes             pic x(02).
000250       03  filler                 pic x(01).
000260       03  sig-td-dia             pic x(02).
000270    02  sig-close               pic s9(07)v9(04).
000280    02  sig-sma                 pic s9(07)v9(04).
000290    02  sig-sma-valid           pic x(01).
000300       88  sig-sma-definida       value 'Y'.
000310       88  sig-sma-indefinida     value 'N'.
000320    02  sig-rsi                 pic s9(03)v9(04).
000330    02  sig-rsi-valid           pic x(01).
000340       88  sig-rsi-definida       value 'Y'.
000350       88  sig-rsi-indefinida     value 'N'.
000360    02  sig-signal               pic s9(01).
000370       88  sig-es-compra          value 1.
000380       88  sig-es-venta           value -1.
000390       88  sig-es-retener         value 0.
000400    02  sig-signal-r redefines sig-signal pic x(01).
000410    02  filler                 pic x(30).
